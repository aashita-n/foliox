000100*****************************************************************
000200*  COPYBOOK   = ORDREC                                         *
000300*****************************************************************
000400*                                                               *
000500*  DESCRIPTIVE NAME = Buy Order Transaction Record              *
000600*                                                                *
000700*  USED BY  = PORTBAT (portfolio trading batch)                 *
000800*                                                                *
000900*  FUNCTION =                                                   *
001000*  One line of the day's order feed.  Each line is a BUY        *
001100*  order for a quantity of a symbol - there is no SELL side     *
001200*  and no order sequencing requirement; orders are posted in    *
001300*  the order the feed presents them.  Record is exactly 17      *
001400*  bytes wide (10 + 7) - no slack for a FILLER pad.              *
001500*                                                                *
001600*  CHANGE ACTIVITY :                                             *
001700*                                                                *
001800*  DATE     BY       CR/PR    REMARKS                            *
001900*  -------- -------- -------- ----------------------------------*
002000*  02/11/87 RLQ      CR-0104  ORIGINAL LAYOUT                    *
002100*                                                                *
002200*****************************************************************
002300 01  ORDER-RECORD-I.
002400*
002500*    TICKER SYMBOL TO BUY
002600     05  ORD-SYMBOL-I                PIC X(10).
002700*
002800*    NUMBER OF UNITS TO BUY - MUST BE GREATER THAN ZERO
002900     05  ORD-QUANTITY-I              PIC S9(7).
