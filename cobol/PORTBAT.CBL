000100*****************************************************************
000200*                                                               *
000300*  MODULE NAME = PORTBAT                                       *
000400*                                                               *
000500*  DESCRIPTIVE NAME = Portfolio Trading Batch                  *
000600*                                                               *
000700*  FUNCTION =                                                   *
000800*  Posts the day's BUY order feed (ORDER-FILE) against the      *
000900*  trading account cash balance (BALANCE-FILE) and portfolio    *
001000*  holdings (PORTFOLIO-FILE), pricing every order from the      *
001100*  asset catalogue extract (CATALOGUE-FILE).  When every order  *
001200*  has been posted (or rejected), the run revalues each         *
001300*  holding against the catalogue and prints the Portfolio       *
001400*  Valuation Report (VALUATION-REPORT), then rewrites the       *
001500*  portfolio and balance files whole for tomorrow's run.        *
001600*                                                               *
001700*  This is a single-account batch - there is one balance row    *
001800*  and one portfolio, not a book of many accounts.              *
001900*                                                               *
002000*****************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.    PORTBAT.
002300 AUTHOR.        R L QUINLAN.
002400 INSTALLATION.  MERIDIAN TRUST CO. - EDP DIVISION.
002500 DATE-WRITTEN.  02/11/87.
002600 DATE-COMPILED. 02/11/87.
002700 SECURITY.      NON-CONFIDENTIAL.
002800*****************************************************************
002900*  CHANGE ACTIVITY :                                            *
003000*                                                                *
003100*  DATE     BY        CR/PR    REMARKS                          *
003200*  -------- --------- -------- --------------------------------*
003300*  02/11/87 RLQ       CR-0104  ORIGINAL PROGRAM - BUY ORDER     *
003400*                              POSTING AND VALUATION REPORT     *
003500*  06/02/88 RLQ       CR-0118  CORRECTED INSUFFICIENT-BALANCE   *
003600*                              TEST TO USE > NOT >=, PER        *
003700*                              OPERATIONS TICKET 88-206         *
003800*  01/19/89 D.FEENEY  CR-0142  ADDED CONTROL TOTALS TO RUN      *
003900*                              SUMMARY DISPLAY                  *
004000*  08/23/91 T.NAKA    CR-0219  CATALOGUE EXTRACT NOW CARRIES    *
004100*                              CAT-EXCHANGE - NO CHANGE TO      *
004200*                              THIS PROGRAM'S LOGIC REQUIRED    *
004300*  04/07/93 T.NAKA    CR-0251  NEW HOLDINGS ARE NOW INSERTED IN *
004400*                              ASCENDING SYMBOL SEQUENCE SO THE *
004500*                              VALUATION REPORT NO LONGER NEEDS *
004600*                              A SEPARATE SORT STEP             *
004700*  11/30/94 D.FEENEY  CR-0277  WEIGHTED-AVERAGE COST COMPUTE IS *
004800*                              NOW ROUNDED PER AUDIT FINDING    *
004900*                              94-118                           *
005000*  09/12/96 M.OSEI    CR-0341  PROFIT/LOSS COLUMN ON THE        *
005100*                              VALUATION REPORT NOW EDITS       *
005200*                              NEGATIVE AMOUNTS WITH TRAILING CR*
005300*  11/14/98 M.OSEI    CR-0388  Y2K - WS-RUN-CENTURY ADDED, RUN  *
005400*                              DATE ON REPORT HEADING NOW PRINTS*
005500*                              A 4-DIGIT YEAR                   *
005600*  06/21/99 M.OSEI    CR-0402  A CATALOGUE LOOKUP MISS ON A     *
005700*                              HELD SYMBOL NO LONGER ABENDS THE *
005800*                              RUN - THE HOLDING IS FLAGGED AND *
005900*                              EXCLUDED FROM THE GRAND TOTALS   *
006000*                              PER RISK MEMO 99-04              *
006100*  03/02/01 P.ABEYTA  CR-0447  ADDED WS-CASH-DEBITED CONTROL    *
006200*                              TOTAL TO THE RUN SUMMARY DISPLAY *
006300*  07/16/01 RLQ       CR-0463  ADDED 610-ADD-BALANCE UTILITY    *
006400*                              PARAGRAPH (NOT YET CALLED - NO   *
006500*                              CREDIT-SIDE TRANSACTION IN THE   *
006600*                              CURRENT ORDER-FILE FEED).        *
006700*                              WIDENED THE VALUATION REPORT'S   *
006800*                              QUANTITY, AVG-COST AND CURR-     *
006900*                              PRICE EDIT PICTURES TO CARRY THE *
007000*                              FULL 7-DIGIT FIELD, MATCHING     *
007100*                              HIGH/LOW - AUDIT FINDING 01-09   *
007200*                              FLAGGED A HOLDING OVER 999,999   *
007300*                              UNITS PRINTING TRUNCATED         *
007400*  10/03/01 RLQ       CR-0470  210/220 WERE USING SEARCH ALL    *
007500*                              (BINARY SEARCH) AGAINST TABLES   *
007600*                              THAT ARE NOT ALWAYS FILLED TO    *
007700*                              THEIR OCCURS CEILING - QA-01-114 *
007800*                              SHOWED A GOOD SYMBOL WRONGLY     *
007900*                              REJECTED WHEN THE CATALOGUE WAS  *
008000*                              SMALLER THAN 500 ROWS.  REPLACED *
008100*                              BOTH WITH A BOUNDED PERFORM-     *
008200*                              VARYING/IF SCAN LIKE THE PAYROLL *
008300*                              SUITE'S PROJECT TABLE LOOKUP     *
008400*  10/03/01 RLQ       CR-0471  ADDED THE MISSING RECORD         *
008500*                              CONTAINS CLAUSE TO ALL FIVE FDS  *
008600*                              PER SHOP STANDARD (SEE MODULO-16 *
008700*                              AND THE CLAIMS-EXAM PROGRAM)     *
008800*****************************************************************
008900 ENVIRONMENT DIVISION.
009000 CONFIGURATION SECTION.
009100 SOURCE-COMPUTER. IBM-390.
009200 OBJECT-COMPUTER. IBM-390.
009300 SPECIAL-NAMES.
009400     C01 IS TOP-OF-FORM.
009500*    TOP-OF-FORM IS THE CARRIAGE-CONTROL CHANNEL PUNCHED IN
009600*    THE FORMS SKIP CHANNEL FOR PAGE 1 OF THE VALUATION
009700*    REPORT - SEE 320-WRITE-HEADINGS.
009800 INPUT-OUTPUT SECTION.
009900 FILE-CONTROL.
010000*    ASSIGN-TO NAMES ARE THE DD NAMES SUPPLIED BY THE JCL FOR
010100*    THIS STEP, NOT PHYSICAL DATASET NAMES - OPERATIONS
010200*    CONTROLS THE ACTUAL DSN IN THE PROC/JCL, NOT HERE
010300*    ASSET CATALOGUE EXTRACT - ONE ROW PER TRADEABLE SYMBOL,
010400*    ARRIVES ALREADY IN ASCENDING CAT-SYMBOL SEQUENCE FROM THE
010500*    UPSTREAM PRICING FEED (SEE FILES TABLE, FEED SPEC 4471).
010600     SELECT CATALOG-FILE       ASSIGN TO CATLFILE
010700         ORGANIZATION IS SEQUENTIAL
010800         FILE STATUS  IS  CATL-STATUS.
010900*
011000*    TODAY'S BUY-ORDER TRANSACTION FEED - NO PARTICULAR ORDER
011100*    IS REQUIRED, EACH ORDER IS POSTED INDEPENDENTLY OF THE
011200*    OTHERS (SEE 200-POST-ORDER BELOW).
011300     SELECT ORDER-FILE         ASSIGN TO ORDRFILE
011400         ORGANIZATION IS SEQUENTIAL
011500         FILE STATUS  IS  ORDR-STATUS.
011600*
011700*    CURRENT PORTFOLIO HOLDINGS - READ WHOLE AT HOUSEKEEPING
011800*    TIME, MAINTAINED IN THE WORKING-STORAGE TABLE ALL RUN,
011900*    REWRITTEN WHOLE AT END OF RUN (SEE 910-SAVE-PORTFOLIO).
012000     SELECT PORTFOLIO-FILE     ASSIGN TO PORTFILE
012100         ORGANIZATION IS SEQUENTIAL
012200         FILE STATUS  IS  PORT-STATUS.
012300*
012400*    SINGLE-ROW CASH BALANCE FOR THE TRADING ACCOUNT - SEE
012500*    BALREC COPYBOOK BANNER FOR THE FULL RATIONALE.
012600     SELECT BALANCE-FILE       ASSIGN TO BALFILE
012700         ORGANIZATION IS SEQUENTIAL
012800         FILE STATUS  IS  BALF-STATUS.
012900*
013000*    PRINTED PORTFOLIO VALUATION REPORT - ONE DETAIL LINE PER
013100*    HOLDING, TOTALS AND ENDING BALANCE AT THE FOOT (SEE THE
013200*    300 SERIES BELOW).
013300     SELECT VALUATION-REPORT   ASSIGN TO VALRPT
013400         ORGANIZATION IS SEQUENTIAL
013500         FILE STATUS  IS  VALR-STATUS.
013600*
013700 DATA DIVISION.
013800 FILE SECTION.
013900*
014000*    FLAT ELEMENTARY FD BUFFERS - EACH FILE'S RECORD IS MOVED
014100*    OR READ INTO ITS COPYBOOK IMAGE (SUFFIXED -I) IMMEDIATELY
014200*    BELOW, THE SAME FD-TO-COPYBOOK STYLE THE SHOP USES ON THE
014300*    HOSPITAL AND CLAIMS SYSTEMS.
014400 FD  CATALOG-FILE
014500     RECORD CONTAINS 120 CHARACTERS
014600     RECORDING MODE IS F
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS CATALOG-RECORD.
014900 01  CATALOG-RECORD                  PIC X(120).
015000*    120-BYTE FIXED CATALOGUE IMAGE - SEE CATLREC FOR THE
015100*    FIELD-BY-FIELD BREAKDOWN.
015200*
015300 FD  ORDER-FILE
015400     RECORD CONTAINS 17 CHARACTERS
015500     RECORDING MODE IS F
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS ORDER-RECORD.
015800 01  ORDER-RECORD                    PIC X(17).
015900*    17-BYTE FIXED ORDER IMAGE - SEE ORDREC FOR THE FIELD-
016000*    BY-FIELD BREAKDOWN.
016100*
016200 FD  PORTFOLIO-FILE
016300     RECORD CONTAINS 70 CHARACTERS
016400     RECORDING MODE IS F
016500     BLOCK CONTAINS 0 RECORDS
016600     DATA RECORD IS PORTFOLIO-RECORD.
016700 01  PORTFOLIO-RECORD                PIC X(70).
016800*    70-BYTE FIXED PORTFOLIO IMAGE - SEE PORTREC FOR THE
016900*    FIELD-BY-FIELD BREAKDOWN.
017000*
017100 FD  BALANCE-FILE
017200     RECORD CONTAINS 11 CHARACTERS
017300     RECORDING MODE IS F
017400     BLOCK CONTAINS 0 RECORDS
017500     DATA RECORD IS BALANCE-RECORD.
017600 01  BALANCE-RECORD                  PIC X(11).
017700*    11-BYTE FIXED BALANCE IMAGE - SEE BALREC FOR THE ONE
017800*    FIELD IT CARRIES.
017900*
018000 FD  VALUATION-REPORT
018100     RECORD CONTAINS 132 CHARACTERS
018200     RECORDING MODE IS F
018300     BLOCK CONTAINS 0 RECORDS
018400     DATA RECORD IS REPORT-RECORD.
018500 01  REPORT-RECORD                   PIC X(132).
018600*    132-BYTE PRINT LINE - THE SHOP'S STANDARD WIDE-CARRIAGE
018700*    LINE PRINTER FORM.  EVERY WORKING-STORAGE PRINT-LINE
018800*    GROUP BELOW IS BUILT TO FOOT EXACTLY AGAINST THIS 132.
018900*
019000 WORKING-STORAGE SECTION.
019100*
019200*----------------------------------------------------------------*
019300*  FILE STATUS CODES                                             *
019400*----------------------------------------------------------------*
019500*    ONE 2-BYTE STATUS FIELD PER SELECT, EACH WITH AN -OK 88 SO
019600*    THE OPEN/READ/WRITE ERROR CHECKS BELOW READ AS "IF NOT
019700*    xxxx-FILE-OK" RATHER THAN A LITERAL '00' COMPARE EVERYWHERE.
019800 01  WS-FILE-STATUS-CODES.
019900*    CATALOGUE EXTRACT OPEN/READ STATUS
020000     05  CATL-STATUS             PIC X(2).
020100         88  CATL-FILE-OK            VALUE '00'.
020200*    ORDER FEED OPEN/READ STATUS
020300     05  ORDR-STATUS             PIC X(2).
020400         88  ORDR-FILE-OK            VALUE '00'.
020500*    PORTFOLIO FILE OPEN/READ/WRITE STATUS (READ AT HOUSEKEEPING,
020600*    WRITE AT END OF RUN - SAME STATUS FIELD SERVES BOTH)
020700     05  PORT-STATUS             PIC X(2).
020800         88  PORT-FILE-OK            VALUE '00'.
020900*    BALANCE FILE OPEN/READ/WRITE STATUS
021000     05  BALF-STATUS             PIC X(2).
021100         88  BALF-FILE-OK            VALUE '00'.
021200*    VALUATION REPORT OPEN/WRITE STATUS
021300     05  VALR-STATUS             PIC X(2).
021400         88  VALR-FILE-OK            VALUE '00'.
021500*
021600*----------------------------------------------------------------*
021700*  SWITCHES                                                      *
021800*----------------------------------------------------------------*
021900*    END-OF-FILE FLAGS FOR THE THREE INPUT FILES READ SEQUEN-
022000*    TIALLY, PLUS RESULT FLAGS FOR THE THREE YES/NO CHECKS THE
022100*    PROGRAM MAKES REPEATEDLY (CATALOGUE LOOKUP, PORTFOLIO
022200*    LOOKUP, BALANCE SUFFICIENCY).  ALL ARE 1-BYTE VALUE 'Y'/'N'
022300*    SWITCHES WITH PAIRED 88-LEVELS, THE SAME CONVENTION AS THE
022400*    HOSPITAL EDIT AND CLAIMS PROCESSING PROGRAMS.
022500 01  WS-SWITCHES.
022600*    CATALOGUE EXTRACT EXHAUSTED AT LOAD TIME (020 SERIES)
022700     05  SW-CATALOG-EOF          PIC X   VALUE 'N'.
022800         88  CATALOG-EOF             VALUE 'Y'.
022900*    PORTFOLIO FILE EXHAUSTED AT LOAD TIME (030 SERIES)
023000     05  SW-PORTFOLIO-EOF        PIC X   VALUE 'N'.
023100         88  PORTFOLIO-LOAD-EOF      VALUE 'Y'.
023200*    ORDER FEED EXHAUSTED - DRIVES THE MAIN POSTING LOOP
023300     05  SW-ORDER-EOF            PIC X   VALUE 'N'.
023400         88  NO-MORE-ORDERS          VALUE 'Y'.
023500*    SET WHEN BALANCE-FILE HAD NO RECORD ON IT AT ALL (FIRST
023600*    RUN EVER, OR THE FILE WAS DELETED) - TRIGGERS THE 100000.00
023700*    STARTING BALANCE, PER BUSINESS RULE
023800     05  SW-BALANCE-EMPTY        PIC X   VALUE 'N'.
023900         88  BALANCE-FILE-EMPTY      VALUE 'Y'.
024000*    RESULT OF THE 210-FIND-CATALOG-ENTRY SCAN OF CATALOG-TABLE
024100     05  SW-CATALOG-RESULT       PIC X   VALUE 'N'.
024200         88  CATALOG-FOUND           VALUE 'Y'.
024300         88  CATALOG-NOT-FOUND       VALUE 'N'.
024400*    RESULT OF THE 220-FIND-PORTFOLIO-HOLDING SCAN OF PORTFOLIO-
024500*    TABLE
024600     05  SW-PORTFOLIO-RESULT     PIC X   VALUE 'N'.
024700         88  PORTFOLIO-FOUND         VALUE 'Y'.
024800         88  PORTFOLIO-NOT-FOUND     VALUE 'N'.
024900*    RESULT OF THE FUNDS-SUFFICIENCY TEST IN 600-SUBTRACT-
025000*    BALANCE - DEFAULTED TO 'Y' SO A HOUSEKEEPING-TIME ABEND
025100*    NEVER LEAVES THIS SWITCH LOOKING LIKE A REJECTED ORDER
025200     05  SW-BALANCE-RESULT       PIC X   VALUE 'Y'.
025300         88  BALANCE-SUFFICIENT      VALUE 'Y'.
025400         88  INSUFFICIENT-BALANCE    VALUE 'N'.
025500*    RESULT OF THE VALUATION-TIME CATALOGUE LOOKUP (300 SERIES) -
025600*    NOT ACTUALLY REFERENCED BY 88-LEVEL BELOW, KEPT PARALLEL TO
025700*    SW-CATALOG-RESULT FOR READABILITY OF THE 310 PARAGRAPH
025800     05  SW-VALUATION-RESULT     PIC X   VALUE 'Y'.
025900         88  HOLDING-PRICED           VALUE 'Y'.
026000         88  HOLDING-NOT-PRICED       VALUE 'N'.
026100*
026200*----------------------------------------------------------------*
026300*  INPUT/OUTPUT RECORD LAYOUTS - ONE COPYBOOK PER FILE            *
026400*----------------------------------------------------------------*
026500 COPY CATLREC.
026600*
026700 COPY ORDREC.
026800*
026900 COPY PORTREC.
027000*
027100 COPY BALREC.
027200*
027300*----------------------------------------------------------------*
027400*  RUN DATE - LOADED ONCE AT HOUSEKEEPING TIME                    *
027500*----------------------------------------------------------------*
027600*    ACCEPT ... FROM DATE RETURNS A 6-DIGIT YYMMDD - REDEFINED
027700*    BELOW TWO WAYS: AS A RAW X(6) FOR MOVING TO THE HEADING
027800*    LINE'S HYPHEN-SEPARATED FIELDS, AND AS THREE 2-DIGIT
027900*    SUB-FIELDS FOR THE Y2K CENTURY EXPANSION IN 320-WRITE-
028000*    HEADINGS.
028100 01  WS-RUN-DATE-NUM                 PIC 9(6).
028200 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-NUM
028300                                  PIC X(6).
028400 01  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE-NUM.
028500     05  WS-RUN-YY                   PIC 99.
028600     05  WS-RUN-MM                   PIC 99.
028700     05  WS-RUN-DD                   PIC 99.
028800*    CENTURY PREFIX FOR THE 4-DIGIT REPORT YEAR - HARD-CODED
028900*    19 SINCE ACCEPT FROM DATE ONLY EVER RETURNS THE LAST TWO
029000*    DIGITS.  WILL NEED A ONE-LINE CHANGE WHEN THE SHOP MOVES
029100*    THIS JOB TO ACCEPT FROM DATE YYYYMMDD - NOT DONE HERE, SEE
029200*    CR-0388.
029300 77  WS-RUN-CENTURY                  PIC 99  VALUE 19.
029400 77  WS-RUN-YEAR-4                   PIC 9(4).
029500*
029600*----------------------------------------------------------------*
029700*  CASH BALANCE WORKING FIELDS  (UNIT 1)                          *
029800*----------------------------------------------------------------*
029900*    THE RUN'S WORKING COPY OF THE SINGLE BALANCE ROW - LOADED
030000*    FROM BALANCE-FILE (OR DEFAULTED TO WS-INITIAL-BALANCE) AT
030100*    040-LOAD-BALANCE, DEBITED IN PLACE BY 600-SUBTRACT-BALANCE
030200*    AS EACH ORDER POSTS, REWRITTEN ONCE AT 920-SAVE-BALANCE.
030300 01  WS-CASH-BALANCE                 PIC S9(9)V9(2) VALUE ZEROS.
030400 01  WS-CASH-BALANCE-X REDEFINES WS-CASH-BALANCE
030500                                  PIC X(11).
030600*    STARTING BALANCE WHEN BALANCE-FILE HAS NEVER BEEN WRITTEN -
030700*    100000.00 PER BUSINESS RULE, NOT A CONFIGURABLE PARAMETER
030800 77  WS-INITIAL-BALANCE              PIC S9(9)V9(2)
030900                                      VALUE +100000.00.
031000*    AMOUNT PASSED TO 600-SUBTRACT-BALANCE FOR THE CURRENT ORDER
031100 77  WS-SUBTRACT-AMOUNT              PIC S9(9)V9(2) VALUE ZEROS.
031200*    AMOUNT PASSED TO 610-ADD-BALANCE - SEE THAT PARAGRAPH'S
031300*    BANNER FOR WHY IT IS NOT YET DRIVEN BY ANY 100/200 SERIES
031400*    PARAGRAPH IN THIS RELEASE
031500 77  WS-ADD-AMOUNT                   PIC S9(9)V9(2) VALUE ZEROS.
031600*
031700*----------------------------------------------------------------*
031800*  ORDER-POSTING WORKING FIELDS  (UNIT 2)                         *
031900*----------------------------------------------------------------*
032000*    PRICE TIMES QUANTITY FOR THE ORDER CURRENTLY BEING POSTED -
032100*    COMPUTED ONCE IN 200-POST-ORDER, THEN REUSED AS THE BALANCE
032200*    DEBIT AMOUNT AND THE CONTROL-TOTAL ACCUMULATOR
032300 77  WS-TOTAL-COST                   PIC S9(9)V9(2) VALUE ZEROS.
032400*    OLD-QTY + ORDER-QTY, USED BY 250-MERGE-HOLDING BOTH TO
032500*    STORE THE NEW QUANTITY AND AS THE DIVISOR OF THE WEIGHTED-
032600*    AVERAGE COST COMPUTE
032700 77  WS-NEW-QTY                      PIC S9(7)      VALUE ZEROS.
032800*    SUBSCRIPT INTO PORTFOLIO-ITEM WHERE A NEW HOLDING BELONGS -
032900*    SET BY 261-FIND-INSERT-POINT, COMP SINCE IT DRIVES A TABLE
033000*    SUBSCRIPT REFERENCE EVERY TIME 260-INSERT-HOLDING RUNS
033100 77  WS-INSERT-POINT                 PIC S9(4) COMP VALUE ZERO.
033200*    RUNS DOWN FROM WS-PORTFOLIO-COUNT TO WS-INSERT-POINT WHILE
033300*    263-SHIFT-HOLDINGS-UP OPENS UP THE INSERTION SLOT
033400 77  WS-SHIFT-IDX                    PIC S9(4) COMP VALUE ZERO.
033500*
033600*----------------------------------------------------------------*
033700*  CONTROL TOTALS                                                 *
033800*----------------------------------------------------------------*
033900*    DISPLAYED AT 950-RUN-SUMMARY SO OPERATIONS CAN BALANCE THE
034000*    RUN WITHOUT COUNTING THE ORDER FEED OR THE PRINTED REPORT
034100*    BY HAND - SEE CR-0142 AND CR-0447.
034200 01  WS-CONTROL-TOTALS.
034300*    TOTAL ORDER-RECORDS READ OFF ORDER-FILE THIS RUN
034400     05  WS-ORDERS-READ          PIC S9(5) COMP VALUE ZERO.
034500*    ORDERS THAT PASSED BOTH THE CATALOGUE AND FUNDS CHECKS
034600     05  WS-ORDERS-POSTED        PIC S9(5) COMP VALUE ZERO.
034700*    ORDERS REJECTED BECAUSE ORD-SYMBOL-I WAS NOT IN THE
034800*    CATALOGUE EXTRACT
034900     05  WS-ORDERS-REJ-NOCAT     PIC S9(5) COMP VALUE ZERO.
035000*    ORDERS REJECTED BY 600-SUBTRACT-BALANCE FOR INSUFFICIENT
035100*    FUNDS
035200     05  WS-ORDERS-REJ-NOFUNDS   PIC S9(5) COMP VALUE ZERO.
035300*    RUNNING SUM OF WS-TOTAL-COST ACROSS ALL POSTED ORDERS -
035400*    ADDED PER CR-0447 SO THE SUMMARY SHOWS HOW MUCH CASH LEFT
035500*    THE ACCOUNT WITHOUT SUBTRACTING THE TWO BALANCE FIGURES
035600     05  WS-CASH-DEBITED         PIC S9(9)V9(2) VALUE ZEROS.
035700*    HOLDINGS ENCOUNTERED AT VALUATION TIME WHOSE SYMBOL WAS NOT
035800*    IN THE CATALOGUE - SEE CR-0402
035900     05  WS-VALUATION-EXCEPTIONS PIC S9(5) COMP VALUE ZERO.
036000*
036100*----------------------------------------------------------------*
036200*  CATALOGUE TABLE - LOADED ONCE.  CR-0470: THE TABLE IS ONLY    *
036300*  EVER PARTLY FILLED (WS-CATALOG-COUNT OF ITS 500-ROW CEILING), *
036400*  SO KEYED ACCESS IS EMULATED BY A BOUNDED LINEAR SCAN (SEE     *
036500*  210-FIND-CATALOG-ENTRY), NOT A SEARCH ALL BINARY SEARCH       *
036600*----------------------------------------------------------------*
036700*    500 IS THE LARGEST NUMBER OF TRADEABLE SYMBOLS THE FEED HAS
036800*    EVER CARRIED (SEE FEED SPEC 4471) - THE TABLE IS BUILT ONCE
036900*    AT 020-LOAD-CATALOG AND NEVER RESIZED DURING THE RUN.
037000 77  WS-CATALOG-COUNT                PIC S9(4) COMP VALUE ZERO.
037100 77  WS-CATALOG-MAX                  PIC S9(4) COMP VALUE +500.
037200*    HOLDS THE SYMBOL 210-FIND-CATALOG-ENTRY IS LOOKING FOR ON
037300*    THIS CALL - LOADED BY THE CALLER (ORD-SYMBOL-I FOR AN
037400*    INCOMING ORDER, PORT-SYMBOL FOR A HELD SYMBOL BEING
037500*    REVALUED) SO ONE SCAN PARAGRAPH SERVES BOTH CR-0470 CALLERS
037600 77  WS-SEARCH-SYMBOL                PIC X(10) VALUE SPACES.
037700 01  CATALOG-TABLE.
037800*    THE EXTRACT ARRIVES IN ASCENDING CAT-SYMBOL ORDER (NOT
037900*    ENFORCED BY THE TABLE ITSELF) BUT 210-FIND-CATALOG-ENTRY NO
038000*    LONGER RELIES ON THAT ORDERING - SEE CR-0470.
038100     05  CATALOG-ITEM OCCURS 500 TIMES
038200             INDEXED BY CAT-IDX.
038300*        TICKER SYMBOL - MATCHED AGAINST WS-SEARCH-SYMBOL BY
038400*        211-SCAN-CATALOG-ITEM
038500         10  CAT-SYMBOL              PIC X(10).
038600*        DISPLAY NAME, CARRIED THROUGH TO A NEW HOLDING
038700         10  CAT-NAME                PIC X(30).
038800*        ASSET TYPE, CARRIED THROUGH TO A NEW HOLDING
038900         10  CAT-TYPE                PIC X(10).
039000*        DAY'S OPENING PRICE - NOT USED BY THIS PROGRAM, KEPT
039100*        FOR SYMMETRY WITH THE CATALOGUE EXTRACT LAYOUT
039200         10  CAT-OPEN                PIC S9(7)V9(2).
039300*        DAY'S HIGH PRICE - PRINTED ON THE VALUATION REPORT
039400         10  CAT-HIGH                PIC S9(7)V9(2).
039500*        DAY'S LOW PRICE - PRINTED ON THE VALUATION REPORT
039600         10  CAT-LOW                 PIC S9(7)V9(2).
039700*        PREVIOUS CLOSE - NOT USED BY THIS PROGRAM
039800         10  CAT-CLOSE               PIC S9(7)V9(2).
039900*        CURRENT PRICE - THE ORDER-POSTING PRICE AND THE
040000*        VALUATION-TIME MARKET PRICE
040100         10  CAT-PRICE               PIC S9(7)V9(2).
040200*        TRADING VOLUME - NOT USED BY THIS PROGRAM
040300         10  CAT-VOLUME              PIC S9(9).
040400*        PAD TO ROUND THE TABLE ENTRY TO AN EVEN BOUNDARY -
040500*        MATCHES THE PER-OCCURRENCE FILLER HABIT ON THE
040600*        EMPLOYEE/PROJECT TABLE IN THE PAYROLL SUITE
040700         10  FILLER                  PIC X(02).
040800*
040900*----------------------------------------------------------------*
041000*  PORTFOLIO TABLE - LOADED FROM PORTFOLIO-FILE AT HOUSEKEEPING,  *
041100*  MAINTAINED IN ASCENDING SYMBOL ORDER AS ORDERS ARE POSTED,     *
041200*  REWRITTEN WHOLE TO PORTFOLIO-FILE AT END OF RUN                *
041300*----------------------------------------------------------------*
041400*    200 IS THE CURRENT PORTFOLIO SIZE CEILING - WELL ABOVE THE
041500*    LARGEST HOLDINGS FILE OPERATIONS HAS EVER LOADED.  IF THIS
041600*    EVER RUNS SHORT, 260-INSERT-HOLDING HAS NO OVERFLOW CHECK
041700*    OF ITS OWN AND WILL ABEND ON THE OCCURS BOUNDARY - THAT IS
041800*    CONSIDERED ACCEPTABLE FOR A SINGLE-ACCOUNT BATCH.
041900 77  WS-PORTFOLIO-COUNT              PIC S9(4) COMP VALUE ZERO.
042000 77  WS-PORTFOLIO-MAX                PIC S9(4) COMP VALUE +200.
042100 01  PORTFOLIO-TABLE.
042200*    KEPT IN ASCENDING PORT-SYMBOL ORDER ON EVERY INSERT (SEE
042300*    260/261/263 BELOW) SO 300-PRINT-VALUATION CAN WALK THE
042400*    TABLE TOP TO BOTTOM WITHOUT A SEPARATE SORT PASS, PER
042500*    CR-0251 - 220-FIND-PORTFOLIO-HOLDING SCANS IT LINEARLY,
042600*    BOUNDED BY WS-PORTFOLIO-COUNT, PER CR-0470.
042700     05  PORTFOLIO-ITEM OCCURS 200 TIMES
042800             INDEXED BY PORT-IDX.
042900*        TICKER SYMBOL - MATCHED AGAINST ORD-SYMBOL-I BY
043000*        221-SCAN-PORTFOLIO-ITEM
043100         10  PORT-SYMBOL             PIC X(10).
043200*        DISPLAY NAME - SET ONCE, AT FIRST BUY
043300         10  PORT-NAME               PIC X(30).
043400*        ASSET TYPE - SET ONCE, AT FIRST BUY
043500         10  PORT-TYPE               PIC X(10).
043600*        QUANTITY-WEIGHTED AVERAGE COST PER UNIT - RECOMPUTED
043700*        BY 250-MERGE-HOLDING ON EVERY SUBSEQUENT BUY
043800         10  PORT-BUY-PRICE          PIC S9(7)V9(2).
043900*        TOTAL UNITS CURRENTLY HELD
044000         10  PORT-QUANTITY           PIC S9(7).
044100*        PAD TO ROUND THE TABLE ENTRY TO AN EVEN BOUNDARY
044200         10  FILLER                  PIC X(03).
044300*
044400*----------------------------------------------------------------*
044500*  VALUATION REPORT LINES - DERIVED, NOT STORED (SPEC             *
044600*  VALUATION-LINE) - DECLARED HERE DIRECTLY AS PRINT-LINE GROUPS  *
044700*----------------------------------------------------------------*
044800*    WS-LINES-PER-PAGE OF 55 MATCHES THE SHOP'S STANDARD 11-INCH
044900*    PRINT FORM AT 6 LINES/INCH LESS TOP AND BOTTOM MARGIN -
045000*    320-WRITE-HEADINGS SKIPS TO A NEW PAGE ONCE IT IS REACHED.
045100 77  WS-LINE-COUNT                   PIC S9(3) COMP VALUE ZERO.
045200 77  WS-PAGE-COUNT                   PIC S9(3) COMP VALUE ZERO.
045300 77  WS-LINES-PER-PAGE               PIC S9(3) COMP VALUE +55.
045400*
045500*    ACCUMULATED ACROSS ALL HOLDINGS BY 312-BUILD-DETAIL-LINE,
045600*    PRINTED ONCE BY 330-WRITE-TOTALS - A HOLDING EXCLUDED BY
045700*    CR-0402 NEVER TOUCHES THESE TWO FIELDS.
045800 01  VAL-GRAND-TOTALS.
045900     05  VAL-GRAND-MARKET-VALUE      PIC S9(9)V9(2) VALUE ZEROS.
046000     05  VAL-GRAND-PROFIT-LOSS       PIC S9(9)V9(2) VALUE ZEROS.
046100*
046200*    REPORT TITLE, RUN DATE AND PAGE NUMBER - WRITTEN BY
046300*    320-WRITE-HEADINGS AT THE TOP OF EVERY PAGE.
046400 01  VAL-HEADING-1.
046500     05  FILLER                      PIC X(1)  VALUE SPACE.
046600     05  FILLER                      PIC X(30)
046700                 VALUE 'PORTFOLIO VALUATION REPORT'.
046800     05  FILLER                      PIC X(20) VALUE SPACES.
046900     05  FILLER                      PIC X(10) VALUE 'RUN DATE '.
047000     05  VAL-H1-YEAR                 PIC 9(4).
047100     05  FILLER                      PIC X(1)  VALUE '-'.
047200     05  VAL-H1-MONTH                PIC 99.
047300     05  FILLER                      PIC X(1)  VALUE '-'.
047400     05  VAL-H1-DAY                  PIC 99.
047500     05  FILLER                      PIC X(10) VALUE '  PAGE '.
047600     05  VAL-H1-PAGE                 PIC ZZ9.
047700     05  FILLER                      PIC X(48) VALUE SPACES.
047800*
047900*    COLUMN HEADINGS FOR THE DETAIL LINE BELOW - SPACING IS
048000*    HAND-TUNED TO THE DETAIL LINE'S EDIT PICTURES, NOT
048100*    RECOMPUTED WHEN A PICTURE CHANGES (SEE VAL-DETAIL-LINE).
048200 01  VAL-HEADING-2.
048300     05  FILLER                      PIC X(1)  VALUE SPACE.
048400     05  FILLER                      PIC X(10) VALUE 'SYMBOL'.
048500     05  FILLER                      PIC X(9)  VALUE 'QTY'.
048600     05  FILLER                      PIC X(13) VALUE 'AVG-COST'.
048700     05  FILLER                      PIC X(13) VALUE 'CURR-PRICE'.
048800     05  FILLER                      PIC X(14) VALUE 'HIGH'.
048900     05  FILLER                      PIC X(14) VALUE 'LOW'.
049000     05  FILLER                      PIC X(18) VALUE 'MARKET-VALUE'.
049100     05  FILLER                      PIC X(20) VALUE 'PROFIT/LOSS'.
049200     05  FILLER                      PIC X(20) VALUE SPACES.
049300*
049400*    ONE LINE PER PRICED HOLDING.  QTY, AVG-COST AND CURR-PRICE
049500*    CARRY THE FULL 7-DIGIT CAPACITY OF THEIR SOURCE FIELDS
049600*    (ORD-QUANTITY-I, PORT-QUANTITY, CAT-PRICE AND PORT-BUY-
049700*    PRICE ARE ALL S9(7) OR S9(7)V9(2)) - SEE CR-0463.  HIGH AND
049800*    LOW ALREADY CARRIED 7 DIGITS AND ARE UNCHANGED.
049900 01  VAL-DETAIL-LINE.
050000     05  VAL-SYMBOL-O                PIC X(10).
050100     05  FILLER                      PIC X(2)  VALUE SPACES.
050200     05  VAL-QUANTITY-O              PIC Z,ZZZ,ZZ9.
050300     05  FILLER                      PIC X(2)  VALUE SPACES.
050400     05  VAL-BUY-PRICE-O             PIC $$,$$$,$$9.99.
050500     05  FILLER                      PIC X(2)  VALUE SPACES.
050600     05  VAL-CURRENT-PRICE-O         PIC $$,$$$,$$9.99.
050700     05  FILLER                      PIC X(2)  VALUE SPACES.
050800     05  VAL-HIGH-O                  PIC Z,ZZZ,ZZ9.99.
050900     05  FILLER                      PIC X(2)  VALUE SPACES.
051000     05  VAL-LOW-O                   PIC Z,ZZZ,ZZ9.99.
051100     05  FILLER                      PIC X(2)  VALUE SPACES.
051200     05  VAL-MARKET-VALUE-O          PIC $$$$,$$$,$$9.99.
051300     05  FILLER                      PIC X(2)  VALUE SPACES.
051400     05  VAL-PROFIT-LOSS-O           PIC $$$$,$$$,$$9.99CR.
051500     05  FILLER                      PIC X(17) VALUE SPACES.
051600*
051700*    PRINTED IN PLACE OF VAL-DETAIL-LINE WHEN A HELD SYMBOL IS
051800*    NOT IN THE CATALOGUE - SEE CR-0402.  THE HOLDING IS NOT
051900*    LOST, JUST EXCLUDED FROM THE GRAND TOTALS.
052000 01  VAL-EXCEPTION-LINE.
052100     05  VAL-EXC-SYMBOL-O            PIC X(10).
052200     05  FILLER                      PIC X(2)  VALUE SPACES.
052300     05  FILLER                      PIC X(60)
052400              VALUE '*** NOT IN CATALOGUE - EXCLUDED FROM TOTALS ***'.
052500     05  FILLER                      PIC X(60) VALUE SPACES.
052600*
052700*    GRAND-TOTAL LINE, WRITTEN ONCE AFTER THE LAST HOLDING.
052800 01  VAL-TOTAL-LINE.
052900     05  FILLER                      PIC X(10) VALUE 'TOTAL'.
053000     05  FILLER                      PIC X(41) VALUE SPACES.
053100     05  VAL-TOTAL-MARKET-VALUE-O    PIC $$$$,$$$,$$9.99.
053200     05  FILLER                      PIC X(2)  VALUE SPACES.
053300     05  VAL-TOTAL-PROFIT-LOSS-O     PIC $$$$,$$$,$$9.99CR.
053400     05  FILLER                      PIC X(47) VALUE SPACES.
053500*
053600*    ENDING CASH BALANCE LINE, WRITTEN ONCE AT THE FOOT OF THE
053700*    REPORT - THIS IS UNIT 1'S CURRENT VALUE AFTER ALL OF
053800*    TODAY'S DEBITS.
053900 01  VAL-TRAILER-LINE.
054000     05  FILLER                      PIC X(1)  VALUE SPACE.
054100     05  FILLER                      PIC X(21)
054200                 VALUE 'ENDING CASH BALANCE '.
054300     05  VAL-TRAILER-BALANCE-O       PIC $$$$,$$$,$$9.99.
054400     05  FILLER                      PIC X(95) VALUE SPACES.
054500*
054600 PROCEDURE DIVISION.
054700*
054800*----------------------------------------------------------------*
054900*  000 SERIES - MAINLINE                                          *
055000*----------------------------------------------------------------*
055100*    THREE PASSES OVER THE DATA IN ONE JOB STEP: HOUSEKEEPING
055200*    LOADS THE CATALOGUE AND PORTFOLIO INTO TABLES AND OPENS THE
055300*    BALANCE, THE 100 SERIES POSTS EVERY ORDER, THE 300 SERIES
055400*    PRINTS THE VALUATION REPORT, AND THE 900 SERIES REWRITES
055500*    THE MASTER FILES AND CLOSES DOWN.  NO SEPARATE SORT STEP
055600*    IS NEEDED - SEE CR-0251.
055700 000-MAIN-CONTROL.
055800     DISPLAY 'PORTBAT - PORTFOLIO TRADING BATCH - STARTING'.
055900*    START/END-OF-JOB DISPLAY LINES ARE THIS SHOP'S STANDARD
056000*    WAY OF BRACKETING A RUN IN THE JOB LOG - SEE ALSO
056100*    950-RUN-SUMMARY'S 'NORMAL END OF JOB' LINE
056200     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
056300     PERFORM 100-POST-ONE-ORDER THRU 100-EXIT
056400         UNTIL NO-MORE-ORDERS.
056500     PERFORM 300-PRINT-VALUATION THRU 300-EXIT.
056600     PERFORM 900-WRAP-UP THRU 900-EXIT.
056700*    NORMAL COMPLETION - RETURN-CODE ZERO TELLS THE JCL THE
056800*    STEP SUCCEEDED EVEN IF SOME ORDERS WERE REJECTED (A
056900*    REJECTED ORDER IS A DATA CONDITION, NOT A PROGRAM
057000*    FAILURE - SEE THE CONTROL TOTALS INSTEAD)
057100     MOVE +0 TO RETURN-CODE.
057200     GOBACK.
057300*
057400*----------------------------------------------------------------*
057500*  010 SERIES - HOUSEKEEPING                                      *
057600*----------------------------------------------------------------*
057700*    LOADS BOTH MASTER FILES INTO WORKING-STORAGE TABLES, LOADS
057800*    THE CURRENT CASH BALANCE, OPENS THE TWO FILES READ AND
057900*    WRITTEN A RECORD AT A TIME (ORDER-FILE AND VALUATION-
058000*    REPORT), AND PRIMES THE FIRST ORDER-RECORD FOR THE 100
058100*    SERIES LOOP TEST.
058200 010-HOUSEKEEPING.
058300*    RUN DATE FOR THE VALUATION REPORT HEADING - LOADED ONCE,
058400*    NOT RE-ACCEPTED IF THE JOB RUNS PAST MIDNIGHT
058500     ACCEPT WS-RUN-DATE-NUM FROM DATE.
058600     PERFORM 020-LOAD-CATALOG THRU 020-EXIT.
058700     PERFORM 030-LOAD-PORTFOLIO THRU 030-EXIT.
058800     PERFORM 040-LOAD-BALANCE THRU 040-EXIT.
058900     OPEN INPUT ORDER-FILE.
059000     IF NOT ORDR-FILE-OK
059100         DISPLAY 'PORTBAT - ERROR OPENING ORDER-FILE, STATUS='
059200                 ORDR-STATUS
059300         GO TO 990-ABEND
059400     END-IF.
059500     OPEN OUTPUT VALUATION-REPORT.
059600     IF NOT VALR-FILE-OK
059700         DISPLAY 'PORTBAT - ERROR OPENING VALUATION-REPORT, '
059800                 'STATUS=' VALR-STATUS
059900         GO TO 990-ABEND
060000     END-IF.
060100*    PRIMING READ - THE 100 SERIES LOOP TESTS NO-MORE-ORDERS
060200*    BEFORE ITS FIRST PERFORM, SO THE FIRST RECORD HAS TO BE ON
060300*    HAND ALREADY
060400     PERFORM 110-READ-ORDER THRU 110-EXIT.
060500 010-EXIT.
060600     EXIT.
060700*
060800*    OPENS CATALOG-FILE, LOADS EVERY ROW INTO CATALOG-TABLE IN
060900*    THE ORDER IT ARRIVES (ALREADY ASCENDING BY CAT-SYMBOL PER
061000*    THE FEED SPEC), THEN CLOSES THE FILE - IT IS NOT READ
061100*    AGAIN THIS RUN.
061200 020-LOAD-CATALOG.
061300     OPEN INPUT CATALOG-FILE.
061400     IF NOT CATL-FILE-OK
061500         DISPLAY 'PORTBAT - ERROR OPENING CATALOG-FILE, STATUS='
061600                 CATL-STATUS
061700         GO TO 990-ABEND
061800     END-IF.
061900     PERFORM 021-READ-CATALOG THRU 021-EXIT.
062000     PERFORM 022-BUILD-CATALOG-ENTRY THRU 022-EXIT
062100         UNTIL CATALOG-EOF.
062200     CLOSE CATALOG-FILE.
062300 020-EXIT.
062400     EXIT.
062500*
062600*    READ PARAGRAPH FOR THE CATALOGUE LOAD LOOP - CALLED ONCE TO
062700*    PRIME THE LOOP AND ONCE MORE AT THE END OF EVERY BUILD
062800*    PARAGRAPH BELOW.
062900 021-READ-CATALOG.
063000     READ CATALOG-FILE INTO CATALOG-RECORD-I
063100         AT END
063200             SET CATALOG-EOF TO TRUE
063300     END-READ.
063400 021-EXIT.
063500     EXIT.
063600*
063700*    APPENDS ONE CATALOGUE ROW TO CATALOG-TABLE.  ENTRIES ARE
063800*    NOT RE-SORTED HERE - 210-FIND-CATALOG-ENTRY DOES NOT REQUIRE
063900*    ASCENDING ORDER (CR-0470), BUT THE EXTRACT ARRIVES SORTED
064000*    ANYWAY, WHICH KEEPS THE VALUATION REPORT IN SYMBOL ORDER.
064100 022-BUILD-CATALOG-ENTRY.
064200     ADD 1 TO WS-CATALOG-COUNT.
064300     MOVE CAT-SYMBOL-I   TO CAT-SYMBOL   (WS-CATALOG-COUNT).
064400     MOVE CAT-NAME-I     TO CAT-NAME     (WS-CATALOG-COUNT).
064500     MOVE CAT-TYPE-I     TO CAT-TYPE     (WS-CATALOG-COUNT).
064600     MOVE CAT-OPEN-I     TO CAT-OPEN     (WS-CATALOG-COUNT).
064700     MOVE CAT-HIGH-I     TO CAT-HIGH     (WS-CATALOG-COUNT).
064800     MOVE CAT-LOW-I      TO CAT-LOW      (WS-CATALOG-COUNT).
064900     MOVE CAT-CLOSE-I    TO CAT-CLOSE    (WS-CATALOG-COUNT).
065000     MOVE CAT-PRICE-I    TO CAT-PRICE    (WS-CATALOG-COUNT).
065100     MOVE CAT-VOLUME-I   TO CAT-VOLUME   (WS-CATALOG-COUNT).
065200*    CAT-CURRENCY-I AND CAT-EXCHANGE-I ARE NOT CARRIED INTO
065300*    THE TABLE - THIS PROGRAM NEVER CONVERTS CURRENCY OR
065400*    ROUTES BY EXCHANGE, PER CR-0219.
065500     PERFORM 021-READ-CATALOG THRU 021-EXIT.
065600 022-EXIT.
065700     EXIT.
065800*
065900*    SAME PATTERN AS 020-LOAD-CATALOG, FOR PORTFOLIO-FILE INTO
066000*    PORTFOLIO-TABLE - THE STARTING POINT FOR TODAY'S MERGES
066100*    AND INSERTS.
066200 030-LOAD-PORTFOLIO.
066300     OPEN INPUT PORTFOLIO-FILE.
066400     IF NOT PORT-FILE-OK
066500         DISPLAY 'PORTBAT - ERROR OPENING PORTFOLIO-FILE, '
066600                 'STATUS=' PORT-STATUS
066700         GO TO 990-ABEND
066800     END-IF.
066900     PERFORM 031-READ-PORTFOLIO THRU 031-EXIT.
067000     PERFORM 032-BUILD-PORTFOLIO-ENTRY THRU 032-EXIT
067100         UNTIL PORTFOLIO-LOAD-EOF.
067200     CLOSE PORTFOLIO-FILE.
067300 030-EXIT.
067400     EXIT.
067500*
067600*    READ PARAGRAPH FOR THE PORTFOLIO LOAD LOOP.
067700 031-READ-PORTFOLIO.
067800     READ PORTFOLIO-FILE INTO PORTFOLIO-RECORD-I
067900         AT END
068000             SET PORTFOLIO-LOAD-EOF TO TRUE
068100     END-READ.
068200 031-EXIT.
068300     EXIT.
068400*
068500*    APPENDS ONE HOLDING TO PORTFOLIO-TABLE IN FILE ORDER - THE
068600*    FILE IS ALREADY ASCENDING BY PORT-SYMBOL FROM LAST RUN'S
068700*    910-SAVE-PORTFOLIO, SO THIS LOAD NEVER NEEDS TO RE-SORT.
068800 032-BUILD-PORTFOLIO-ENTRY.
068900     ADD 1 TO WS-PORTFOLIO-COUNT.
069000     MOVE PORT-SYMBOL-I     TO PORT-SYMBOL     (WS-PORTFOLIO-COUNT).
069100     MOVE PORT-NAME-I       TO PORT-NAME       (WS-PORTFOLIO-COUNT).
069200     MOVE PORT-TYPE-I       TO PORT-TYPE       (WS-PORTFOLIO-COUNT).
069300     MOVE PORT-BUY-PRICE-I  TO PORT-BUY-PRICE  (WS-PORTFOLIO-COUNT).
069400     MOVE PORT-QUANTITY-I   TO PORT-QUANTITY   (WS-PORTFOLIO-COUNT).
069500     PERFORM 031-READ-PORTFOLIO THRU 031-EXIT.
069600 032-EXIT.
069700     EXIT.
069800*
069900*    READS THE SINGLE BALANCE ROW, IF ANY, AND ESTABLISHES
070000*    WS-CASH-BALANCE FOR THE REST OF THE RUN.  AN EMPTY
070100*    BALANCE-FILE (NO RECORD AT ALL) MEANS THIS IS THE FIRST
070200*    RUN FOR THE ACCOUNT, SO THE STARTING BALANCE IS USED
070300*    INSTEAD - PER BUSINESS RULE, NOT AN ERROR CONDITION.
070400 040-LOAD-BALANCE.
070500     OPEN INPUT BALANCE-FILE.
070600     IF NOT BALF-FILE-OK
070700         DISPLAY 'PORTBAT - ERROR OPENING BALANCE-FILE, STATUS='
070800                 BALF-STATUS
070900         GO TO 990-ABEND
071000     END-IF.
071100     READ BALANCE-FILE INTO BALANCE-RECORD-I
071200         AT END
071300             SET BALANCE-FILE-EMPTY TO TRUE
071400     END-READ.
071500     CLOSE BALANCE-FILE.
071600     IF BALANCE-FILE-EMPTY
071700*        FIRST RUN FOR THIS ACCOUNT - NO PRIOR BALANCE ROW
071800         MOVE WS-INITIAL-BALANCE TO WS-CASH-BALANCE
071900     ELSE
072000*        SUBSEQUENT RUN - CARRY FORWARD YESTERDAY'S ENDING
072100*        BALANCE
072200         MOVE BAL-AMOUNT-I       TO WS-CASH-BALANCE
072300     END-IF.
072400 040-EXIT.
072500     EXIT.
072600*
072700*----------------------------------------------------------------*
072800*  100 SERIES - ORDER POSTING MAIN LOOP  (UNIT 2)                 *
072900*----------------------------------------------------------------*
073000*    ONE ITERATION PER ORDER-RECORD.  THE LOOP CONDITION LIVES
073100*    IN 000-MAIN-CONTROL (PERFORM ... UNTIL NO-MORE-ORDERS); THE
073200*    NEXT RECORD IS READ AT THE BOTTOM OF THIS PARAGRAPH SO THE
073300*    EOF CHECK AT THE TOP OF THE NEXT ITERATION SEES IT.
073400 100-POST-ONE-ORDER.
073500     ADD 1 TO WS-ORDERS-READ.
073600     PERFORM 200-POST-ORDER THRU 200-EXIT.
073700     PERFORM 110-READ-ORDER THRU 110-EXIT.
073800 100-EXIT.
073900     EXIT.
074000*
074100*    READ PARAGRAPH FOR THE ORDER FEED - ALSO CALLED ONCE FROM
074200*    010-HOUSEKEEPING TO PRIME THE LOOP.
074300 110-READ-ORDER.
074400     READ ORDER-FILE INTO ORDER-RECORD-I
074500         AT END
074600             SET NO-MORE-ORDERS TO TRUE
074700     END-READ.
074800 110-EXIT.
074900     EXIT.
075000*
075100*    THE BODY OF BATCH FLOW UNIT 2, STEP BY STEP AGAINST THE
075200*    BUSINESS RULES:
075300*      1. PRICE THE ORDER FROM THE CATALOGUE (REJECT IF NOT
075400*         FOUND, STEP 240)
075500*      2. TOTAL-COST = CAT-PRICE * ORD-QUANTITY-I
075600*      3. DEBIT THE BALANCE (REJECT IF INSUFFICIENT, STEP 245)
075700*      4. MERGE INTO OR INSERT A NEW HOLDING
075800*      5. BUMP THE POSTED AND CASH-DEBITED CONTROL TOTALS
075900 200-POST-ORDER.
076000     MOVE ORD-SYMBOL-I TO WS-SEARCH-SYMBOL.
076100     PERFORM 210-FIND-CATALOG-ENTRY THRU 210-EXIT.
076200     IF CATALOG-NOT-FOUND
076300         PERFORM 240-REJECT-NO-CATALOG THRU 240-EXIT
076400     ELSE
076500*        PRICED AT THE CATALOGUE'S CURRENT PRICE, NOT THE
076600*        ORDER'S OWN (ORDER-RECORD CARRIES NO PRICE - SEE
076700*        ORDREC COPYBOOK)
076800         COMPUTE WS-TOTAL-COST ROUNDED =
076900                 CAT-PRICE (CAT-IDX) * ORD-QUANTITY-I
077000         MOVE WS-TOTAL-COST TO WS-SUBTRACT-AMOUNT
077100         PERFORM 600-SUBTRACT-BALANCE THRU 600-EXIT
077200         IF INSUFFICIENT-BALANCE
077300             PERFORM 245-REJECT-NO-FUNDS THRU 245-EXIT
077400         ELSE
077500             PERFORM 220-FIND-PORTFOLIO-HOLDING THRU 220-EXIT
077600             IF PORTFOLIO-FOUND
077700                 PERFORM 250-MERGE-HOLDING THRU 250-EXIT
077800             ELSE
077900                 PERFORM 260-INSERT-HOLDING THRU 260-EXIT
078000             END-IF
078100             ADD 1 TO WS-ORDERS-POSTED
078200             ADD WS-TOTAL-COST TO WS-CASH-DEBITED
078300*            BOTH TOTALS ONLY MOVE ON A SUCCESSFUL POST -
078400*            A REJECTED ORDER TOUCHES NEITHER
078500         END-IF
078600     END-IF.
078700 200-EXIT.
078800     EXIT.
078900*
079000*    CR-0470: LINEAR SCAN OF CATALOG-TABLE FOR WS-SEARCH-SYMBOL,
079100*    BOUNDED BY WS-CATALOG-COUNT - NOT A SEARCH ALL BINARY
079200*    SEARCH, BECAUSE THE TABLE IS ONLY PARTLY FILLED AND THE
079300*    UNUSED SLOTS PAST WS-CATALOG-COUNT ARE NEVER SET TO A HIGH
079400*    VALUE, SO A BINARY SEARCH OVER THE FULL OCCURS 500 RANGE
079500*    IS NOT RELIABLE.  RESULT IS LEFT IN CATALOG-FOUND/
079600*    CATALOG-NOT-FOUND; CAT-IDX POINTS AT THE MATCHING ENTRY.
079700*    CALLER LOADS WS-SEARCH-SYMBOL BEFORE PERFORMING THIS -
079800*    200-POST-ORDER USES ORD-SYMBOL-I, 310-VALUE-ONE-HOLDING
079900*    USES PORT-SYMBOL (PORT-IDX).
080000 210-FIND-CATALOG-ENTRY.
080100     SET CATALOG-NOT-FOUND TO TRUE.
080200     PERFORM 211-SCAN-CATALOG-ITEM THRU 211-EXIT
080300         VARYING CAT-IDX FROM 1 BY 1
080400         UNTIL CAT-IDX > WS-CATALOG-COUNT
080500         OR CATALOG-FOUND.
080600 210-EXIT.
080700     EXIT.
080800*
080900*    ONE STEP OF THE 210 SCAN - PULLED OUT SO 210 CAN PERFORM IT
081000*    VARYING, THE SAME SHAPE AS 300-PRINT-VALUATION'S PERFORM
081100*    VARYING OVER 310-VALUE-ONE-HOLDING.
081200 211-SCAN-CATALOG-ITEM.
081300     IF CAT-SYMBOL (CAT-IDX) = WS-SEARCH-SYMBOL
081400         SET CATALOG-FOUND TO TRUE
081500     END-IF.
081600 211-EXIT.
081700     EXIT.
081800*
081900*    CR-0470: LINEAR SCAN OF PORTFOLIO-TABLE FOR ORD-SYMBOL-I,
082000*    BOUNDED BY WS-PORTFOLIO-COUNT, SAME REASONING AS
082100*    210-FIND-CATALOG-ENTRY ABOVE - TELLS 200-POST-ORDER
082200*    WHETHER TO MERGE (250) OR INSERT (260).
082300 220-FIND-PORTFOLIO-HOLDING.
082400     SET PORTFOLIO-NOT-FOUND TO TRUE.
082500     PERFORM 221-SCAN-PORTFOLIO-ITEM THRU 221-EXIT
082600         VARYING PORT-IDX FROM 1 BY 1
082700         UNTIL PORT-IDX > WS-PORTFOLIO-COUNT
082800         OR PORTFOLIO-FOUND.
082900 220-EXIT.
083000     EXIT.
083100*
083200*    ONE STEP OF THE 220 SCAN - PULLED OUT SO 220 CAN PERFORM IT
083300*    VARYING, SAME SHAPE AS 211-SCAN-CATALOG-ITEM.
083400 221-SCAN-PORTFOLIO-ITEM.
083500     IF PORT-SYMBOL (PORT-IDX) = ORD-SYMBOL-I
083600         SET PORTFOLIO-FOUND TO TRUE
083700     END-IF.
083800 221-EXIT.
083900     EXIT.
084000*
084100*    ORDER'S SYMBOL WAS NOT IN THE CATALOGUE EXTRACT - THE
084200*    ORDER IS DROPPED, NOT POSTED, WITH NO EFFECT ON THE
084300*    BALANCE OR THE PORTFOLIO.
084400 240-REJECT-NO-CATALOG.
084500     ADD 1 TO WS-ORDERS-REJ-NOCAT.
084600     DISPLAY 'PORTBAT - ORDER REJECTED, SYMBOL NOT IN CATALOGUE: '
084700             ORD-SYMBOL-I.
084800 240-EXIT.
084900     EXIT.
085000*
085100*    THE CATALOGUE LOOKUP SUCCEEDED BUT THE BALANCE COULD NOT
085200*    COVER THE COST - THE ORDER IS DROPPED, NOT POSTED, EVEN
085300*    THOUGH THE PRICE LOOKUP ALREADY HAPPENED.
085400 245-REJECT-NO-FUNDS.
085500     ADD 1 TO WS-ORDERS-REJ-NOFUNDS.
085600     DISPLAY 'PORTBAT - ORDER REJECTED, INSUFFICIENT BALANCE: '
085700             ORD-SYMBOL-I.
085800 245-EXIT.
085900     EXIT.
086000*
086100*----------------------------------------------------------------*
086200*  250/260 - MERGE INTO OR INSERT A NEW PORTFOLIO HOLDING         *
086300*----------------------------------------------------------------*
086400*    QUANTITY-WEIGHTED AVERAGE COST, PER BUSINESS RULE:
086500*      NEW-QTY = OLD-QTY + ORDER-QTY
086600*      NEW-AVG = ((OLD-PRICE * OLD-QTY) + (CAT-PRICE * ORDER-QTY))
086700*                / NEW-QTY
086800*    ROUNDED SINCE CR-0277 (AUDIT FINDING 94-118) - PREVIOUSLY
086900*    THE COMPUTE TRUNCATED THE THIRD DECIMAL PLACE INSTEAD OF
087000*    ROUNDING IT.
087100 250-MERGE-HOLDING.
087200     COMPUTE WS-NEW-QTY =
087300             PORT-QUANTITY (PORT-IDX) + ORD-QUANTITY-I.
087400     COMPUTE PORT-BUY-PRICE (PORT-IDX) ROUNDED =
087500             ((PORT-BUY-PRICE (PORT-IDX) *
087600                 PORT-QUANTITY (PORT-IDX)) +
087700              (CAT-PRICE (CAT-IDX) * ORD-QUANTITY-I))
087800             / WS-NEW-QTY.
087900     MOVE WS-NEW-QTY TO PORT-QUANTITY (PORT-IDX).
088000 250-EXIT.
088100     EXIT.
088200*
088300*    NO EXISTING HOLDING FOR THIS SYMBOL - OPENS A NEW LINE AT
088400*    ITS CORRECT ASCENDING POSITION IN PORTFOLIO-TABLE SO
088500*    300-PRINT-VALUATION NEVER HAS TO SORT.  PORT-BUY-PRICE IS
088600*    SIMPLY THE CATALOGUE PRICE - NO AVERAGING IS NEEDED FOR A
088700*    FIRST BUY.
088800 260-INSERT-HOLDING.
088900     PERFORM 261-FIND-INSERT-POINT THRU 261-EXIT.
089000     IF WS-PORTFOLIO-COUNT NOT = 0
089100         PERFORM 263-SHIFT-HOLDINGS-UP THRU 263-EXIT
089200     END-IF.
089300     MOVE ORD-SYMBOL-I         TO PORT-SYMBOL    (WS-INSERT-POINT).
089400     MOVE CAT-NAME (CAT-IDX)   TO PORT-NAME      (WS-INSERT-POINT).
089500     MOVE CAT-TYPE (CAT-IDX)   TO PORT-TYPE      (WS-INSERT-POINT).
089600     MOVE CAT-PRICE (CAT-IDX)  TO PORT-BUY-PRICE (WS-INSERT-POINT).
089700     MOVE ORD-QUANTITY-I       TO PORT-QUANTITY  (WS-INSERT-POINT).
089800*    NAME AND TYPE COME FROM THE CATALOGUE (THE ORDER CARRIES
089900*    NEITHER); QUANTITY COMES FROM THE ORDER, NOT THE
090000*    CATALOGUE
090100     ADD 1 TO WS-PORTFOLIO-COUNT.
090200 260-EXIT.
090300     EXIT.
090400*
090500*    SCANS PORTFOLIO-TABLE FOR THE FIRST ENTRY WHOSE SYMBOL
090600*    SORTS AFTER ORD-SYMBOL-I - WS-INSERT-POINT STOPS THERE, OR
090700*    ONE PAST THE LAST HOLDING IF ORD-SYMBOL-I SORTS HIGHEST.
090800*    262-SCAN-STEP DOES NO WORK OF ITS OWN - IT EXISTS ONLY SO
090900*    THE VARYING CLAUSE HAS A PARAGRAPH TO STEP.
091000 261-FIND-INSERT-POINT.
091100     PERFORM 262-SCAN-STEP THRU 262-EXIT
091200         VARYING WS-INSERT-POINT FROM 1 BY 1
091300         UNTIL WS-INSERT-POINT > WS-PORTFOLIO-COUNT
091400         OR PORT-SYMBOL (WS-INSERT-POINT) > ORD-SYMBOL-I.
091500 261-EXIT.
091600     EXIT.
091700*
091800*    NO-OP - SEE 261-FIND-INSERT-POINT ABOVE.
091900 262-SCAN-STEP.
092000     CONTINUE.
092100 262-EXIT.
092200     EXIT.
092300*
092400*    OPENS UP THE INSERTION SLOT AT WS-INSERT-POINT BY SLIDING
092500*    EVERY HOLDING FROM THE BOTTOM OF THE TABLE UP ONE ENTRY -
092600*    MUST RUN FROM THE BOTTOM UP OR IT WOULD OVERWRITE ENTRIES
092700*    IT HAS NOT YET MOVED.
092800 263-SHIFT-HOLDINGS-UP.
092900     PERFORM 264-SHIFT-STEP THRU 264-EXIT
093000         VARYING WS-SHIFT-IDX FROM WS-PORTFOLIO-COUNT BY -1
093100         UNTIL WS-SHIFT-IDX < WS-INSERT-POINT.
093200 263-EXIT.
093300     EXIT.
093400*
093500*    MOVES ONE TABLE ENTRY UP BY ONE SUBSCRIPT - THE WHOLE-
093600*    GROUP MOVE CARRIES SYMBOL, NAME, TYPE, PRICE AND QUANTITY
093700*    IN ONE STATEMENT.
093800 264-SHIFT-STEP.
093900*    A GROUP MOVE, NOT FIVE ELEMENTARY MOVES - PORT-SYMBOL,
094000*    PORT-NAME, PORT-TYPE, PORT-BUY-PRICE, PORT-QUANTITY AND
094100*    THE TRAILING FILLER ALL SHIFT TOGETHER.
094200     MOVE PORTFOLIO-ITEM (WS-SHIFT-IDX)
094300         TO PORTFOLIO-ITEM (WS-SHIFT-IDX + 1).
094400 264-EXIT.
094500     EXIT.
094600*
094700*----------------------------------------------------------------*
094800*  600 SERIES - CASH BALANCE MAINTENANCE  (UNIT 1)                *
094900*----------------------------------------------------------------*
095000*    THE SUBTRACT SIDE OF BALANCE MAINTENANCE.  THE TEST IS
095100*    STRICT GREATER-THAN, NOT >=, SO AN ORDER THAT SPENDS THE
095200*    BALANCE DOWN TO EXACTLY ZERO IS ALLOWED TO POST - SEE
095300*    CR-0118, WHICH FIXED AN OFF-BY-ONE-CENT REJECTION BUG.
095400 600-SUBTRACT-BALANCE.
095500     IF WS-SUBTRACT-AMOUNT > WS-CASH-BALANCE
095600         SET INSUFFICIENT-BALANCE TO TRUE
095700         DISPLAY 'PORTBAT - INSUFFICIENT BALANCE'
095800     ELSE
095900         SUBTRACT WS-SUBTRACT-AMOUNT FROM WS-CASH-BALANCE
096000         SET BALANCE-SUFFICIENT TO TRUE
096100     END-IF.
096200 600-EXIT.
096300     EXIT.
096400*
096500*    THE ADD SIDE OF BALANCE MAINTENANCE - MIRRORS 600-SUBTRACT-
096600*    BALANCE BUT HAS NO CALLER IN THIS RELEASE.  TODAY'S ORDER-
096700*    FILE IS BUY-ONLY, SO THE BALANCE NEVER RECEIVES A CREDIT
096800*    DURING A PORTBAT RUN; DEPOSITS AND SALE PROCEEDS ARE STILL
096900*    POSTED BY A MANUAL JOURNAL ENTRY OUTSIDE THIS SYSTEM.  THIS
097000*    PARAGRAPH IS KEPT SO A FUTURE CREDIT-SIDE FEED CAN PERFORM
097100*    IT WITHOUT A NEW BALANCE ROUTINE - SEE CR-0463.
097200 610-ADD-BALANCE.
097300     ADD WS-ADD-AMOUNT TO WS-CASH-BALANCE.
097400 610-EXIT.
097500     EXIT.
097600*
097700*----------------------------------------------------------------*
097800*  300 SERIES - PORTFOLIO VALUATION REPORT  (UNIT 3)              *
097900*----------------------------------------------------------------*
098000*    WALKS PORTFOLIO-TABLE TOP TO BOTTOM (ALREADY ASCENDING BY
098100*    PORT-SYMBOL - SEE CR-0251), PRICING AND PRINTING EACH
098200*    HOLDING, THEN PRINTS THE GRAND TOTALS AND THE ENDING CASH
098300*    BALANCE.
098400 300-PRINT-VALUATION.
098500     MOVE ZEROS TO VAL-GRAND-MARKET-VALUE VAL-GRAND-PROFIT-LOSS.
098600     SET PORT-IDX TO 1.
098700     PERFORM 310-VALUE-ONE-HOLDING THRU 310-EXIT
098800         VARYING PORT-IDX FROM 1 BY 1
098900         UNTIL PORT-IDX > WS-PORTFOLIO-COUNT.
099000     PERFORM 330-WRITE-TOTALS THRU 330-EXIT.
099100     PERFORM 340-WRITE-TRAILER THRU 340-EXIT.
099200 300-EXIT.
099300     EXIT.
099400*
099500*    PRICES ONE HOLDING AGAINST THE CATALOGUE.  A HOLDING WHOSE
099600*    SYMBOL IS NO LONGER IN THE CATALOGUE EXTRACT IS A DATA
099700*    ERROR, NOT AN ABEND CONDITION - IT IS FLAGGED ON THE REPORT
099800*    AND LEFT OUT OF THE GRAND TOTALS INSTEAD, PER CR-0402 AND
099900*    RISK MEMO 99-04 (THE ORIGINAL DESIGN ABENDED THE WHOLE RUN,
100000*    WHICH WAS TOO BLUNT FOR A BATCH JOB COVERING EVERY HOLDING
100100*    IN THE ACCOUNT).
100200 310-VALUE-ONE-HOLDING.
100300*    WS-LINE-COUNT OF ZERO MEANS THE REPORT HAS NOT PRINTED
100400*    ANYTHING YET (FIRST HOLDING OF THE RUN); AT OR PAST
100500*    WS-LINES-PER-PAGE MEANS THE CURRENT PAGE IS FULL
100600     IF WS-LINE-COUNT = 0 OR WS-LINE-COUNT >= WS-LINES-PER-PAGE
100700         PERFORM 320-WRITE-HEADINGS THRU 320-EXIT
100800     END-IF.
100900*    REVALUING BY SYMBOL, NOT BY CAT-IDX - RE-USES THE SAME
101000*    210-FIND-CATALOG-ENTRY SCAN THE POSTING LOOP USES (CR-0470).
101100     MOVE PORT-SYMBOL (PORT-IDX) TO WS-SEARCH-SYMBOL.
101200     PERFORM 210-FIND-CATALOG-ENTRY THRU 210-EXIT.
101300     IF CATALOG-NOT-FOUND
101400         PERFORM 315-WRITE-EXCEPTION THRU 315-EXIT
101500     ELSE
101600         PERFORM 312-BUILD-DETAIL-LINE THRU 312-EXIT
101700         PERFORM 314-WRITE-DETAIL THRU 314-EXIT
101800     END-IF.
101900 310-EXIT.
102000     EXIT.
102100*
102200*    BUILDS ONE DETAIL LINE AND ADDS ITS MARKET VALUE AND
102300*    PROFIT/LOSS INTO THE GRAND TOTALS, PER BUSINESS RULES:
102400*      MARKET-VALUE = CAT-PRICE * PORT-QUANTITY
102500*      PROFIT-LOSS  = (CAT-PRICE - PORT-BUY-PRICE) * PORT-QUANTITY
102600*    PROFIT-LOSS MAY BE NEGATIVE (A LOSS) - THE CR-EDITED
102700*    PICTURE ON VAL-PROFIT-LOSS-O PRINTS A TRAILING CR FOR THAT
102800*    CASE, PER CR-0341.
102900 312-BUILD-DETAIL-LINE.
103000     MOVE PORT-SYMBOL (PORT-IDX)      TO VAL-SYMBOL-O.
103100     MOVE PORT-QUANTITY (PORT-IDX)    TO VAL-QUANTITY-O.
103200     MOVE PORT-BUY-PRICE (PORT-IDX)   TO VAL-BUY-PRICE-O.
103300     MOVE CAT-PRICE (CAT-IDX)         TO VAL-CURRENT-PRICE-O.
103400     MOVE CAT-HIGH (CAT-IDX)          TO VAL-HIGH-O.
103500     MOVE CAT-LOW (CAT-IDX)           TO VAL-LOW-O.
103600*    MARKET-VALUE IS THIS HOLDING'S CURRENT WORTH AT TODAY'S
103700*    CATALOGUE PRICE
103800     COMPUTE VAL-MARKET-VALUE-O ROUNDED =
103900             CAT-PRICE (CAT-IDX) * PORT-QUANTITY (PORT-IDX).
104000*    PROFIT-LOSS IS THIS HOLDING'S GAIN OR LOSS SINCE IT WAS
104100*    BOUGHT, AT TODAY'S PRICE VERSUS THE AVERAGE COST
104200     COMPUTE VAL-PROFIT-LOSS-O ROUNDED =
104300             (CAT-PRICE (CAT-IDX) - PORT-BUY-PRICE (PORT-IDX))
104400             * PORT-QUANTITY (PORT-IDX).
104500     COMPUTE VAL-GRAND-MARKET-VALUE ROUNDED =
104600             VAL-GRAND-MARKET-VALUE +
104700             (CAT-PRICE (CAT-IDX) * PORT-QUANTITY (PORT-IDX)).
104800     COMPUTE VAL-GRAND-PROFIT-LOSS ROUNDED =
104900             VAL-GRAND-PROFIT-LOSS +
105000             ((CAT-PRICE (CAT-IDX) - PORT-BUY-PRICE (PORT-IDX))
105100             * PORT-QUANTITY (PORT-IDX)).
105200 312-EXIT.
105300     EXIT.
105400*
105500*    WRITES ONE PRICED HOLDING'S LINE AND BUMPS THE PAGE LINE
105600*    COUNT SO 310-VALUE-ONE-HOLDING KNOWS WHEN TO BREAK PAGE.
105700 314-WRITE-DETAIL.
105800     WRITE REPORT-RECORD FROM VAL-DETAIL-LINE.
105900     ADD 1 TO WS-LINE-COUNT.
106000 314-EXIT.
106100     EXIT.
106200*
106300*    WRITES THE CATALOGUE-MISS EXCEPTION LINE FOR ONE HOLDING
106400*    AND COUNTS IT - SEE CR-0402.
106500 315-WRITE-EXCEPTION.
106600     ADD 1 TO WS-VALUATION-EXCEPTIONS.
106700     MOVE PORT-SYMBOL (PORT-IDX) TO VAL-EXC-SYMBOL-O.
106800     WRITE REPORT-RECORD FROM VAL-EXCEPTION-LINE.
106900     ADD 1 TO WS-LINE-COUNT.
107000 315-EXIT.
107100     EXIT.
107200*
107300*    PAGE 1 HEADINGS ADVANCE TO THE TOP OF THE FORM VIA THE
107400*    CARRIAGE CONTROL CHANNEL (C01); LATER PAGES USE THE
107500*    ORDINARY PAGE ADVANCE.  THE 4-DIGIT YEAR IS BUILT FROM THE
107600*    HARD-CODED CENTURY PLUS THE 2-DIGIT YEAR - SEE CR-0388.
107700 320-WRITE-HEADINGS.
107800     ADD 1 TO WS-PAGE-COUNT.
107900     COMPUTE WS-RUN-YEAR-4 = WS-RUN-CENTURY * 100 + WS-RUN-YY.
108000     MOVE WS-RUN-YEAR-4  TO VAL-H1-YEAR.
108100     MOVE WS-RUN-MM      TO VAL-H1-MONTH.
108200     MOVE WS-RUN-DD      TO VAL-H1-DAY.
108300     MOVE WS-PAGE-COUNT  TO VAL-H1-PAGE.
108400*    YEAR/MONTH/DAY AND PAGE NUMBER ARE MOVED INTO THE
108500*    HEADING LINE'S ZERO-SUPPRESSED FIELDS ONE AT A TIME -
108600*    THE HEADING GROUP ITSELF IS BUILT ONLY ONCE PER PAGE.
108700     IF WS-PAGE-COUNT = 1
108800         WRITE REPORT-RECORD FROM VAL-HEADING-1
108900             AFTER ADVANCING TOP-OF-FORM
109000     ELSE
109100         WRITE REPORT-RECORD FROM VAL-HEADING-1
109200             AFTER ADVANCING PAGE
109300     END-IF.
109400     WRITE REPORT-RECORD FROM VAL-HEADING-2
109500         AFTER ADVANCING 2 LINES.
109600     MOVE ZERO TO WS-LINE-COUNT.
109700 320-EXIT.
109800     EXIT.
109900*
110000*    ONE-TIME GRAND-TOTAL LINE AFTER THE LAST HOLDING.
110100 330-WRITE-TOTALS.
110200     MOVE VAL-GRAND-MARKET-VALUE TO VAL-TOTAL-MARKET-VALUE-O.
110300     MOVE VAL-GRAND-PROFIT-LOSS  TO VAL-TOTAL-PROFIT-LOSS-O.
110400     WRITE REPORT-RECORD FROM VAL-TOTAL-LINE
110500         AFTER ADVANCING 2 LINES.
110600 330-EXIT.
110700     EXIT.
110800*
110900*    ONE-TIME ENDING-BALANCE LINE - THE LAST LINE OF THE REPORT.
111000 340-WRITE-TRAILER.
111100     MOVE WS-CASH-BALANCE TO VAL-TRAILER-BALANCE-O.
111200     WRITE REPORT-RECORD FROM VAL-TRAILER-LINE
111300         AFTER ADVANCING 2 LINES.
111400 340-EXIT.
111500     EXIT.
111600*
111700*----------------------------------------------------------------*
111800*  900 SERIES - REWRITE MASTER FILES, RUN SUMMARY, CLOSE-DOWN     *
111900*----------------------------------------------------------------*
112000*    BOTH MASTER FILES ARE REWRITTEN WHOLE FROM THE WORKING-
112100*    STORAGE TABLES RATHER THAN UPDATED IN PLACE - PORTFOLIO-
112200*    FILE AND BALANCE-FILE ARE SEQUENTIAL, NOT INDEXED, SO
112300*    THERE IS NO OTHER WAY TO REWRITE A SINGLE ROW.
112400 900-WRAP-UP.
112500     PERFORM 910-SAVE-PORTFOLIO THRU 910-EXIT.
112600     PERFORM 920-SAVE-BALANCE THRU 920-EXIT.
112700     PERFORM 950-RUN-SUMMARY THRU 950-EXIT.
112800*    THE THREE FILES OPENED FOR THE WHOLE RUN (CATALOG-FILE
112900*    AND THE TWO LOAD-TIME MASTERS WERE ALREADY CLOSED AT
113000*    HOUSEKEEPING TIME) ARE CLOSED LAST
113100     CLOSE ORDER-FILE VALUATION-REPORT.
113200 900-EXIT.
113300     EXIT.
113400*
113500*    REWRITES PORTFOLIO-FILE FROM PORTFOLIO-TABLE, TOP TO
113600*    BOTTOM - ALREADY IN ASCENDING PORT-SYMBOL ORDER SO
113700*    TOMORROW'S 030-LOAD-PORTFOLIO LOADS IT BACK IN THE SAME
113800*    SEQUENCE.
113900 910-SAVE-PORTFOLIO.
114000     OPEN OUTPUT PORTFOLIO-FILE.
114100     IF NOT PORT-FILE-OK
114200         DISPLAY 'PORTBAT - ERROR OPENING PORTFOLIO-FILE FOR '
114300                 'REWRITE, STATUS=' PORT-STATUS
114400         GO TO 990-ABEND
114500     END-IF.
114600     SET PORT-IDX TO 1.
114700     PERFORM 911-WRITE-HOLDING THRU 911-EXIT
114800         VARYING PORT-IDX FROM 1 BY 1
114900         UNTIL PORT-IDX > WS-PORTFOLIO-COUNT.
115000     CLOSE PORTFOLIO-FILE.
115100 910-EXIT.
115200     EXIT.
115300*
115400*    WRITES ONE HOLDING FROM PORTFOLIO-TABLE BACK OUT THROUGH
115500*    THE PORTFOLIO-RECORD-I COPYBOOK IMAGE.
115600 911-WRITE-HOLDING.
115700     MOVE PORT-SYMBOL     (PORT-IDX) TO PORT-SYMBOL-I.
115800     MOVE PORT-NAME       (PORT-IDX) TO PORT-NAME-I.
115900     MOVE PORT-TYPE       (PORT-IDX) TO PORT-TYPE-I.
116000     MOVE PORT-BUY-PRICE  (PORT-IDX) TO PORT-BUY-PRICE-I.
116100     MOVE PORT-QUANTITY   (PORT-IDX) TO PORT-QUANTITY-I.
116200     WRITE PORTFOLIO-RECORD FROM PORTFOLIO-RECORD-I.
116300 911-EXIT.
116400     EXIT.
116500*
116600*    REWRITES THE SINGLE BALANCE ROW WITH WS-CASH-BALANCE AS OF
116700*    THE END OF THIS RUN - THIS IS A RUNNING TOTAL, NOT A
116800*    LEDGER, SO THE OLD RECORD IS SIMPLY REPLACED.
116900 920-SAVE-BALANCE.
117000     OPEN OUTPUT BALANCE-FILE.
117100     IF NOT BALF-FILE-OK
117200         DISPLAY 'PORTBAT - ERROR OPENING BALANCE-FILE FOR '
117300                 'REWRITE, STATUS=' BALF-STATUS
117400         GO TO 990-ABEND
117500     END-IF.
117600     MOVE WS-CASH-BALANCE TO BAL-AMOUNT-I.
117700     WRITE BALANCE-RECORD FROM BALANCE-RECORD-I.
117800     CLOSE BALANCE-FILE.
117900 920-EXIT.
118000     EXIT.
118100*
118200*    DISPLAYS THE CONTROL TOTALS SO OPERATIONS CAN BALANCE THE
118300*    RUN AGAINST THE ORDER FEED WITHOUT COUNTING IT BY HAND -
118400*    SEE CR-0142 AND CR-0447.
118500 950-RUN-SUMMARY.
118600     DISPLAY '------------------------------------------------'.
118700     DISPLAY 'PORTBAT - CONTROL TOTALS'.
118800     DISPLAY 'ORDERS READ .............. ' WS-ORDERS-READ.
118900     DISPLAY 'ORDERS POSTED ............ ' WS-ORDERS-POSTED.
119000     DISPLAY 'REJECTED - NOT IN CATALOG  ' WS-ORDERS-REJ-NOCAT.
119100     DISPLAY 'REJECTED - NO FUNDS ...... ' WS-ORDERS-REJ-NOFUNDS.
119200     DISPLAY 'CASH DEBITED ............. ' WS-CASH-DEBITED.
119300     DISPLAY 'VALUATION EXCEPTIONS ..... ' WS-VALUATION-EXCEPTIONS.
119400     DISPLAY 'ENDING CASH BALANCE ...... ' WS-CASH-BALANCE.
119500     DISPLAY '------------------------------------------------'.
119600     DISPLAY 'PORTBAT - NORMAL END OF JOB'.
119700 950-EXIT.
119800     EXIT.
119900*
120000*    COMMON ABEND EXIT FOR EVERY OPEN-ERROR CHECK ABOVE - NO
120100*    EXIT PARAGRAPH IS NEEDED SINCE NOTHING PERFORMS THIS
120200*    PARAGRAPH THRU ANYTHING, IT IS ONLY REACHED BY GO TO.
120300 990-ABEND.
120400*    REACHED ONLY BY GO TO FROM AN OPEN-ERROR CHECK ABOVE -
120500*    RETURN-CODE 16 IS THIS SHOP'S STANDARD SEVERE-ERROR
120600*    CODE, CHECKED BY THE JCL'S COND PARAMETER ON THE NEXT
120700*    STEP
120800     DISPLAY 'PORTBAT - RUN TERMINATED ABNORMALLY'.
120900     MOVE +16 TO RETURN-CODE.
121000     GOBACK.
