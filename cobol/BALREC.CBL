000100*****************************************************************
000200*  COPYBOOK   = BALREC                                         *
000300*****************************************************************
000400*                                                               *
000500*  DESCRIPTIVE NAME = Cash Balance Record                       *
000600*                                                                *
000700*  USED BY  = PORTBAT (portfolio trading batch)                 *
000800*                                                                *
000900*  FUNCTION =                                                   *
001000*  Single-row cash balance for the trading account.  There is   *
001100*  exactly one record in BALANCE-FILE.  PORTBAT reads it once   *
001200*  at the start of the run (initialising it to 100000.00 if     *
001300*  the file is empty), debits it as BUY orders are posted, and  *
001400*  rewrites it once, whole, at the end of the run - this is a   *
001500*  running total, not a transaction ledger, so there is no      *
001600*  slack in the 11-byte record for a FILLER pad.                 *
001700*                                                                *
001800*  CHANGE ACTIVITY :                                             *
001900*                                                                *
002000*  DATE     BY       CR/PR    REMARKS                            *
002100*  -------- -------- -------- ----------------------------------*
002200*  02/11/87 RLQ      CR-0104  ORIGINAL LAYOUT                    *
002300*                                                                *
002400*****************************************************************
002500 01  BALANCE-RECORD-I.
002600*
002700*    CURRENT CASH BALANCE OF THE TRADING ACCOUNT
002800     05  BAL-AMOUNT-I                PIC S9(9)V9(2).
