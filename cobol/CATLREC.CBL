000100*****************************************************************
000200*  COPYBOOK   = CATLREC                                        *
000300*****************************************************************
000400*                                                               *
000500*  DESCRIPTIVE NAME = Asset Catalogue Extract Record            *
000600*                                                                *
000700*  USED BY  = PORTBAT (portfolio trading batch)                 *
000800*                                                                *
000900*  FUNCTION =                                                   *
001000*  Layout of one row of the daily asset catalogue extract.      *
001100*  The extract is produced by an upstream market-data feed      *
001200*  (not owned by this application) and is presented to this     *
001300*  run as CATALOGUE-FILE, in ascending CAT-SYMBOL-I order.      *
001400*  PORTBAT loads the whole extract into table CATALOG-TABLE     *
001500*  at the start of the run and never rewrites this file.        *
001600*                                                                *
001700*  CHANGE ACTIVITY :                                             *
001800*                                                                *
001900*  DATE     BY       CR/PR    REMARKS                            *
002000*  -------- -------- -------- ----------------------------------*
002100*  02/11/87 RLQ      CR-0104  ORIGINAL LAYOUT                    *
002200*  08/23/91 T.NAKA   CR-0219  ADDED CAT-EXCHANGE FOR OVERSEAS    *
002300*                             LISTINGS                          *
002400*  11/14/98 M.OSEI   CR-0388  Y2K - VERIFIED NO 2-DIGIT YEAR     *
002500*                             FIELDS IN THIS LAYOUT              *
002600*  10/03/01 RLQ      CR-0472  ADDED 88-LEVELS FOR THE KNOWN      *
002700*                             CAT-TYPE-I VALUES, TO MATCH        *
002800*                             POLICY-TYPE ON THE CLAIMS LAYOUT   *
002900*                                                                *
003000*****************************************************************
003100 01  CATALOG-RECORD-I.
003200*
003300*    TICKER SYMBOL - PRIMARY KEY OF THE CATALOGUE EXTRACT
003400     05  CAT-SYMBOL-I                PIC X(10).
003500*
003600*    DISPLAY NAME OF THE ASSET
003700     05  CAT-NAME-I                  PIC X(30).
003800*
003900*    ASSET TYPE - STOCK / BOND / CURRENCY / ETC
004000     05  CAT-TYPE-I                  PIC X(10).
004100         88  CAT-TYPE-STOCK              VALUE 'STOCK'.
004200         88  CAT-TYPE-BOND               VALUE 'BOND'.
004300         88  CAT-TYPE-CURRENCY           VALUE 'CURRENCY'.
004400*
004500*    DAY'S OPENING PRICE
004600     05  CAT-OPEN-I                  PIC S9(7)V9(2).
004700*
004800*    DAY'S HIGH PRICE
004900     05  CAT-HIGH-I                  PIC S9(7)V9(2).
005000*
005100*    DAY'S LOW PRICE
005200     05  CAT-LOW-I                   PIC S9(7)V9(2).
005300*
005400*    PREVIOUS BUSINESS DAY'S CLOSING PRICE
005500     05  CAT-CLOSE-I                 PIC S9(7)V9(2).
005600*
005700*    CURRENT / LATEST TRADED PRICE - USED TO PRICE ORDERS
005800*    AND TO REVALUE HOLDINGS
005900     05  CAT-PRICE-I                 PIC S9(7)V9(2).
006000*
006100*    TRADING VOLUME FOR THE DAY, SHARES OR UNITS
006200     05  CAT-VOLUME-I                PIC S9(9).
006300*
006400*    ISO CURRENCY CODE THE PRICE IS QUOTED IN
006500     05  CAT-CURRENCY-I              PIC X(3).
006600*
006700*    EXCHANGE CODE THE ASSET TRADES ON
006800     05  CAT-EXCHANGE-I              PIC X(10).
006900*
007000*    PAD TO ROUND RECORD BOUNDARY - NOT USED
007100     05  FILLER                      PIC X(3).
