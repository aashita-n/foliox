000100*****************************************************************
000200*  COPYBOOK   = PORTREC                                        *
000300*****************************************************************
000400*                                                               *
000500*  DESCRIPTIVE NAME = Portfolio Holding Record                 *
000600*                                                                *
000700*  USED BY  = PORTBAT (portfolio trading batch)                 *
000800*                                                                *
000900*  FUNCTION =                                                   *
001000*  One held position, keyed by PORT-SYMBOL-I.  PORTBAT loads    *
001100*  the prior day's holdings into table PORTFOLIO-TABLE, merges  *
001200*  the day's BUY orders into it (opening a new line or          *
001300*  recomputing a quantity-weighted average cost on an existing  *
001400*  one), then rewrites CATALOGUE-FILE's sibling PORTFOLIO-FILE  *
001500*  in full from the table at end of run.  This is a snapshot    *
001600*  of current holdings, not a transaction ledger.                *
001700*                                                                *
001800*  CHANGE ACTIVITY :                                             *
001900*                                                                *
002000*  DATE     BY       CR/PR    REMARKS                            *
002100*  -------- -------- -------- ----------------------------------*
002200*  02/11/87 RLQ      CR-0104  ORIGINAL LAYOUT                    *
002300*  08/23/91 T.NAKA   CR-0219  ADDED PORT-TYPE (COPIED FROM       *
002400*                             CATALOGUE AT FIRST BUY)            *
002500*  10/03/01 RLQ      CR-0472  ADDED 88-LEVELS FOR THE KNOWN      *
002600*                             PORT-TYPE-I VALUES, TO MATCH THE   *
002700*                             CATALOGUE LAYOUT AND THE CLAIMS    *
002800*                             SYSTEM'S POLICY-TYPE               *
002900*                                                                *
003000*****************************************************************
003100 01  PORTFOLIO-RECORD-I.
003200*
003300*    TICKER SYMBOL - PRIMARY KEY OF THE PORTFOLIO
003400     05  PORT-SYMBOL-I               PIC X(10).
003500*
003600*    DISPLAY NAME - COPIED FROM CATALOGUE AT FIRST BUY
003700     05  PORT-NAME-I                 PIC X(30).
003800*
003900*    ASSET TYPE - COPIED FROM CATALOGUE AT FIRST BUY
004000     05  PORT-TYPE-I                 PIC X(10).
004100         88  PORT-TYPE-STOCK             VALUE 'STOCK'.
004200         88  PORT-TYPE-BOND              VALUE 'BOND'.
004300         88  PORT-TYPE-CURRENCY          VALUE 'CURRENCY'.
004400*
004500*    QUANTITY-WEIGHTED AVERAGE COST PER UNIT
004600     05  PORT-BUY-PRICE-I            PIC S9(7)V9(2).
004700*
004800*    TOTAL UNITS CURRENTLY HELD
004900     05  PORT-QUANTITY-I             PIC S9(7).
005000*
005100*    PAD TO ROUND RECORD BOUNDARY - NOT USED
005200     05  FILLER                      PIC X(4).
